000100*---------------------------------
000200* SLGRUP01.CBL
000300* File-Control entry for the
000400* Table Group master.
000500*---------------------------------
000600     SELECT GROUP-MASTER-FILE
000700         ASSIGN TO GROUPMS
000800         ORGANIZATION IS SEQUENTIAL.
