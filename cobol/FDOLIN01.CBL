000100*---------------------------------
000200* FDOLIN01.CBL
000300* Order Line Item master
000400* record.  One row per menu
000500* item on an order, keyed by
000600* order id and line sequence.
000700* Fixed length 30.
000800*---------------------------------
000900 FD  ORDER-LINE-FILE
001000     LABEL RECORDS ARE STANDARD.
001100
001200 01  OLI-MASTER-RECORD.
001300     05  OLI-ORDER-ID              PIC 9(06).
001400     05  OLI-LINE-SEQ              PIC 9(03).
001500     05  OLI-MENU-ID               PIC 9(06).
001600     05  OLI-QUANTITY              PIC 9(04).
001700     05  OLI-LINE-AMOUNT           PIC 9(09)V99.
