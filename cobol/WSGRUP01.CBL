000100*---------------------------------
000200* WSGRUP01.CBL
000300* In-memory copy of the Table
000400* Group master.  A group that
000500* is fully ungrouped is left
000600* in the table with no member
000700* tables pointing at it and is
000800* dropped when the master is
000900* rewritten.
001000*---------------------------------
001100 01  GROUP-TAB.
001200     05  GROUP-ROW OCCURS 999 TIMES
001300             INDEXED BY GRP-IX GRP-SRCH-IX.
001400         10  GROUP-ID           PIC 9(06).
001500         10  GROUP-CREATED-DATE PIC 9(08).
001600         10  GROUP-RETIRED      PIC X(01).
001700             88  GROUP-IS-RETIRED VALUE "Y".
001800         10  FILLER                PIC X(05).
001900
002000 77  GROUP-COUNT                PIC 9(04) COMP.
002100 77  NEXT-GROUP-ID              PIC 9(06) COMP.
