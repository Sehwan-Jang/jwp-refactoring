000100*---------------------------------
000200* WSORDR01.CBL
000300* In-memory copy of the Order
000400* master, loaded once and
000500* rewritten at end of run.
000600*---------------------------------
000700 01  ORDER-TAB.
000800     05  ORDER-ROW OCCURS 2000 TIMES
000900             INDEXED BY ORD-IX ORD-SRCH-IX.
001000         10  ORDER-ID           PIC 9(06).
001100         10  ORDER-TABLE-ID     PIC 9(06).
001200         10  ORDER-STATUS       PIC X(10).
001300             88  ORDER-IS-COMPLETE VALUE "COMPLETION".
001400         10  ORDER-DATE         PIC 9(08).
001500         10  FILLER                PIC X(05).
001600
001700 77  ORDER-COUNT                PIC 9(04) COMP.
001800 77  NEXT-ORDER-ID              PIC 9(06) COMP.
