000100*---------------------------------
000200* WSOLIN01.CBL
000300* In-memory copy of the Order
000400* Line Item master, loaded
000500* once and rewritten at end
000600* of run.
000700*---------------------------------
000800 01  LINE-TAB.
000900     05  LINE-ROW OCCURS 9999 TIMES
001000             INDEXED BY OLI-IX OLI-SRCH-IX.
001100         10  LINE-ORDER-ID      PIC 9(06).
001200         10  LINE-SEQ           PIC 9(03).
001300         10  LINE-MENU-ID       PIC 9(06).
001400         10  LINE-QUANTITY      PIC 9(04).
001500         10  LINE-AMOUNT        PIC 9(09)V99.
001600         10  FILLER                PIC X(05).
001700
001800 77  LINE-COUNT                 PIC 9(04) COMP.
