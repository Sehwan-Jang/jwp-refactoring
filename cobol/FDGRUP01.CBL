000100*---------------------------------
000200* FDGRUP01.CBL
000300* Table Group master record.
000400* One row per party occupying
000500* more than one table.
000600* Fixed length 14.
000700*---------------------------------
000800 FD  GROUP-MASTER-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  GRP-MASTER-RECORD.
001200     05  GRP-GROUP-ID              PIC 9(06).
001300     05  GRP-CREATED-DATE          PIC 9(08).
001400*        YYYYMMDD - SEE WSDATE01.CBL.
