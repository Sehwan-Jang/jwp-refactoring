000100*---------------------------------
000200* FDRPT001.CBL
000300* Activity / exception report,
000400* 132 print positions.
000500*---------------------------------
000600 FD  ACTIVITY-REPORT-FILE
000700     LABEL RECORDS ARE OMITTED.
000800
000900 01  RPT-PRINT-LINE                PIC X(132).
