000100*---------------------------------
000200* FDTABL01.CBL
000300* Order Table master record.
000400* One row per seating unit.
000500* Fixed length 17 - see the
000600* run book for the byte map.
000700*---------------------------------
000800 FD  TABLE-MASTER-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  TBL-MASTER-RECORD.
001200     05  TBL-TABLE-ID              PIC 9(06).
001300     05  TBL-GROUP-ID              PIC 9(06).
001400*        ZERO MEANS THE TABLE IS NOT PART OF A GROUP.
001500     05  TBL-GUEST-COUNT           PIC 9(04).
001600     05  TBL-EMPTY-FLAG            PIC X(01).
001700         88  TBL-IS-EMPTY          VALUE "Y".
001800         88  TBL-IS-OCCUPIED       VALUE "N".
