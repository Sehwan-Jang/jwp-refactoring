000100*---------------------------------
000200* SLTABL01.CBL
000300* File-Control entry for the
000400* Order Table master.
000500*---------------------------------
000600     SELECT TABLE-MASTER-FILE
000700         ASSIGN TO TABLEMS
000800         ORGANIZATION IS SEQUENTIAL.
