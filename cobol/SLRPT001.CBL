000100*---------------------------------
000200* SLRPT001.CBL
000300* File-Control entry for the
000400* activity / exception report.
000500*---------------------------------
000600     SELECT ACTIVITY-REPORT-FILE
000700         ASSIGN TO ACTRPT
000800         ORGANIZATION IS LINE SEQUENTIAL.
