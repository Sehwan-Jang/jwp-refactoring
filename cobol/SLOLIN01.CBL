000100*---------------------------------
000200* SLOLIN01.CBL
000300* File-Control entry for the
000400* Order Line Item master.
000500*---------------------------------
000600     SELECT ORDER-LINE-FILE
000700         ASSIGN TO ORDLNMS
000800         ORGANIZATION IS SEQUENTIAL.
