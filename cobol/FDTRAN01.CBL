000100*---------------------------------
000200* FDTRAN01.CBL
000300* Incoming transaction record.
000400* TRN-CODE tells ORDBAT01 which
000500* of the five key fields below
000600* actually apply - see the
000700* BATCH FLOW section of the
000800* run book for the code list.
000900* Fixed length 122 - the last
001000* 7 bytes are reserved and are
001100* not examined by this run.
001200*---------------------------------
001300 FD  TRANSACTION-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  TRN-TRANSACTION-RECORD.
001700     05  TRN-CODE                  PIC X(02).
001800         88  TRN-IS-CREATE-TABLE   VALUE "CT".
001900         88  TRN-IS-CHANGE-EMPTY   VALUE "CE".
002000         88  TRN-IS-CHANGE-GUESTS  VALUE "CG".
002100         88  TRN-IS-GROUP          VALUE "GR".
002200         88  TRN-IS-UNGROUP        VALUE "UG".
002300         88  TRN-IS-CREATE-ORDER   VALUE "CO".
002400         88  TRN-IS-CHANGE-STATUS  VALUE "CS".
002500     05  TRN-TABLE-ID              PIC 9(06).
002600     05  TRN-GROUP-ID              PIC 9(06).
002700     05  TRN-ORDER-ID              PIC 9(06).
002800     05  TRN-GUESTS                PIC S9(04).
002900     05  TRN-EMPTY-FLAG            PIC X(01).
003000     05  TRN-STATUS                PIC X(10).
003100     05  TRN-TABLE-LIST-GROUP.
003200         10  TRN-TABLE-LIST OCCURS 5 TIMES
003300                 PIC 9(06).
003400     05  TRN-TABLE-LIST-X REDEFINES
003500             TRN-TABLE-LIST-GROUP  PIC X(30).
003600     05  TRN-LINES-GROUP.
003700         10  TRN-LINE OCCURS 5 TIMES.
003800             15  TRN-LINE-MENU-ID  PIC 9(06).
003900             15  TRN-LINE-QTY      PIC 9(04).
004000     05  TRN-LINES-X REDEFINES
004100             TRN-LINES-GROUP       PIC X(50).
004200     05  FILLER                    PIC X(07).
