000100*---------------------------------
000200* FDORDR01.CBL
000300* Order master record.  One
000400* row per order taken against
000500* a table.
000600* Fixed length 30.
000700*---------------------------------
000800 FD  ORDER-MASTER-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  ORD-MASTER-RECORD.
001200     05  ORD-ORDER-ID              PIC 9(06).
001300     05  ORD-TABLE-ID              PIC 9(06).
001400     05  ORD-STATUS                PIC X(10).
001500         88  ORD-IS-COOKING        VALUE "COOKING   ".
001600         88  ORD-IS-MEAL           VALUE "MEAL      ".
001700         88  ORD-IS-COMPLETE       VALUE "COMPLETION".
001800     05  ORD-ORDERED-DATE          PIC 9(08).
