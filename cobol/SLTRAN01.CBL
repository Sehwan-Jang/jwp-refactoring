000100*---------------------------------
000200* SLTRAN01.CBL
000300* File-Control entry for the
000400* incoming transaction file.
000500* Processed in arrival order -
000600* not sorted, not rewritten.
000700*---------------------------------
000800     SELECT TRANSACTION-FILE
000900         ASSIGN TO TRANIN
001000         ORGANIZATION IS SEQUENTIAL.
