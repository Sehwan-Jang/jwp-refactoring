000100*---------------------------------
000200* WSCTRS01.CBL
000300* Run switches, counters and
000400* the reason-code literal for
000500* one rejected transaction.
000600*---------------------------------
000700 77  TRAN-EOF-SW                PIC X(01) VALUE "N".
000800     88  TRAN-EOF               VALUE "Y".
000900 77  MASTER-EOF-SW              PIC X(01) VALUE "N".
001000     88  MASTER-EOF             VALUE "Y".
001100
001200 77  DISPOSITION                PIC X(08) VALUE SPACE.
001300     88  ACCEPTED               VALUE "ACCEPTED".
001400     88  REJECTED               VALUE "REJECTED".
001500
001600 77  REASON-CODE                PIC X(20) VALUE SPACE.
001700     88  REASON-TABLE-NOT-FOUND    VALUE "TABLE NOT FOUND".
001800     88  REASON-TABLE-NOT-EMPTY    VALUE "TABLE NOT EMPTY".
001900     88  REASON-TABLE-EMPTY        VALUE "TABLE EMPTY".
002000     88  REASON-ALREADY-GROUPED    VALUE "ALREADY GROUPED".
002100     88  REASON-NOT-GROUPED        VALUE "NOT GROUPED".
002200     88  REASON-ORDER-IN-PROGRESS  VALUE "ORDER IN PROGRESS".
002300     88  REASON-NEGATIVE-GUESTS    VALUE "NEGATIVE GUESTS".
002400     88  REASON-NO-ORDER-LINES     VALUE "NO ORDER LINES".
002500     88  REASON-MENU-NOT-FOUND     VALUE "MENU NOT FOUND".
002600     88  REASON-ORDER-NOT-FOUND    VALUE "ORDER NOT FOUND".
002700     88  REASON-ORDER-COMPLETED    VALUE "ORDER COMPLETED".
002800     88  REASON-INVALID-STATUS     VALUE "INVALID STATUS".
002900     88  REASON-INVALID-TRAN-CODE  VALUE "INVALID TRAN CODE".
003000*    03/14/02  GH   REQ 0214  ADDED - A GROUP
003100*    03/14/02  GH   REQ 0214  TRANSACTION WITH NO TABLE
003200*    03/14/02  GH   REQ 0214  NUMBERS PUNCHED WAS PRINTING
003300*    03/14/02  GH   REQ 0214  "NO ORDER LINES", WHICH IS
003400*    03/14/02  GH   REQ 0214  THE GUEST-CHECK REASON, NOT
003500*    03/14/02  GH   REQ 0214  A TABLE-GROUPING ONE.
003600     88  REASON-NO-TABLES-LISTED   VALUE "NO TABLES LISTED".
003700
003800 77  VALID-SW                   PIC X(01) VALUE "Y".
003900     88  IS-VALID               VALUE "Y".
004000
004100 77  SEQ-NUMBER                 PIC 9(06) COMP VALUE ZERO.
004200 77  FORM-LINE-COUNT                 PIC 9(03) COMP VALUE ZERO.
004300 77  PAGE-NUMBER                PIC 9(04) COMP VALUE ZERO.
004400 77  MAXIMUM-LINES              PIC 9(03) COMP VALUE 55.
004500
004600 77  TRAN-READ-COUNT            PIC 9(06) COMP VALUE ZERO.
004700 77  TRAN-ACCEPT-COUNT          PIC 9(06) COMP VALUE ZERO.
004800 77  TRAN-REJECT-COUNT          PIC 9(06) COMP VALUE ZERO.
004900
005000 01  ACCEPT-COUNTS.
005100     05  CT-ACCEPT-COUNT        PIC 9(06) COMP VALUE ZERO.
005200     05  CE-ACCEPT-COUNT        PIC 9(06) COMP VALUE ZERO.
005300     05  CG-ACCEPT-COUNT        PIC 9(06) COMP VALUE ZERO.
005400     05  GR-ACCEPT-COUNT        PIC 9(06) COMP VALUE ZERO.
005500     05  UG-ACCEPT-COUNT        PIC 9(06) COMP VALUE ZERO.
005600     05  CO-ACCEPT-COUNT        PIC 9(06) COMP VALUE ZERO.
005700     05  CS-ACCEPT-COUNT        PIC 9(06) COMP VALUE ZERO.
005800
005900 77  ORDER-TOTAL-AMOUNT         PIC 9(11)V99 VALUE ZERO.
006000 77  ONE-ORDER-AMOUNT           PIC 9(09)V99 VALUE ZERO.
006100
006200 77  SUB1                       PIC 9(04) COMP VALUE ZERO.
006300 77  SUB2                       PIC 9(04) COMP VALUE ZERO.
006400 77  LIST-COUNT                 PIC 9(04) COMP VALUE ZERO.
006500 77  FOUND-COUNT                PIC 9(04) COMP VALUE ZERO.
