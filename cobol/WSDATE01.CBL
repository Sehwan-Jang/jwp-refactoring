000100*---------------------------------
000200* WSDATE01.CBL
000300* Today's date, windowed to a
000400* 4-digit century by the shop's
000500* standard cutover rule - if the
000600* 2-digit year is over 90 call
000700* it 19xx, else 20xx.
000800*---------------------------------
000900 77  ACCEPT-DATE                PIC 9(06).
001000
001100 01  TODAY-DATE.
001200     05  TODAY-CC               PIC 99.
001300     05  TODAY-YY               PIC 99.
001400     05  TODAY-MM               PIC 99.
001500     05  TODAY-DD               PIC 99.
001600 01  TODAY-CCYYMMDD REDEFINES
001700         TODAY-DATE             PIC 9(08).
001800
001900 01  REPORT-DATE-LINE.
002000     05  REPORT-YYYY            PIC 9(04).
002100     05  FILLER                    PIC X(01) VALUE "-".
002200     05  REPORT-MM              PIC 9(02).
002300     05  FILLER                    PIC X(01) VALUE "-".
002400     05  REPORT-DD              PIC 9(02).
