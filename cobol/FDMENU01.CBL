000100*---------------------------------
000200* FDMENU01.CBL
000300* Menu master record.  Priced
000400* items the kitchen will cook.
000500* Sorted ascending by menu id
000600* so ORDBAT01 can binary
000700* search it in memory.
000800* Fixed length 51.
000900*---------------------------------
001000 FD  MENU-MASTER-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  MNU-MASTER-RECORD.
001400     05  MNU-MENU-ID               PIC 9(06).
001500     05  MNU-MENU-NAME             PIC X(30).
001600     05  MNU-MENU-PRICE            PIC S9(07)V99.
001700     05  MNU-MENU-GROUP-ID         PIC 9(06).
