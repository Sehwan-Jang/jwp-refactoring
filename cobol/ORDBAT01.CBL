000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ORDBAT01.
000300*---------------------------------
000400* Restaurant table and order
000500* activity batch.
000600*
000700* Reads one run of table,
000800* group and order transactions,
000900* validates each one against the
001000* order table, table group and
001100* order masters, applies the
001200* accepted ones, and prints the
001300* activity / exception report.
001400*---------------------------------
001500 AUTHOR. R HALVORSEN.
001600 INSTALLATION. MIDLAND DINING SYSTEMS - DATA PROCESSING.
001700 DATE-WRITTEN. 03/11/87.
001800 DATE-COMPILED.
001900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
002000*---------------------------------
002100* CHANGE LOG
002200*---------------------------------
002300* 03/11/87  RH   REQ 8801  IMPLEMENTATION - REPLACES THE
002400* 03/11/87  RH   REQ 8801  MANUAL TABLE BOARD AND THE
002500* 03/11/87  RH   REQ 8801  HANDWRITTEN GUEST CHECK LOG.
002600* 04/02/87  RH   REQ 8809  ADDED THE TABLE GROUP MASTER
002700* 04/02/87  RH   REQ 8809  FOR BANQUET SEATING.
002800* 09/14/88  DW   REQ 8871  ORDER STATUS NOW CYCLES
002900* 09/14/88  DW   REQ 8871  COOKING/MEAL/COMPLETION - THE
003000* 09/14/88  DW   REQ 8871  OLD PAID/UNPAID SWITCH IS GONE.
003100* 01/06/91  DW   REQ 9103  MENU MASTER LOOKUP CHANGED FROM
003200* 01/06/91  DW   REQ 9103  SEQUENTIAL SCAN TO SEARCH ALL -
003300* 01/06/91  DW   REQ 9103  MENU COUNT PASSED 400 ROWS AND
003400* 01/06/91  DW   REQ 9103  THE OLD SCAN WAS TOO SLOW.
003500* 11/02/93  KP   REQ 9340  REJECT REASON CODES STANDARDIZED
003600* 11/02/93  KP   REQ 9340  TO MATCH THE NEW OPERATIONS
003700* 11/02/93  KP   REQ 9340  MANUAL - SEE THE REASON CODE
003800* 11/02/93  KP   REQ 9340  TABLE IN WSCTRS01.
003900* 06/21/96  KP   REQ 9612  UNGROUP NOW CHECKS EVERY ORDER
004000* 06/21/96  KP   REQ 9612  ON EVERY TABLE IN THE GROUP, NOT
004100* 06/21/96  KP   REQ 9612  JUST THE TABLE NAMED ON THE
004200* 06/21/96  KP   REQ 9612  TRANSACTION.
004300* 12/29/98  TN   REQ 9899  Y2K - GRP-CREATED-DATE AND
004400* 12/29/98  TN   REQ 9899  ORD-ORDERED-DATE WERE 6-DIGIT
004500* 12/29/98  TN   REQ 9899  YYMMDD, WIDENED TO 8-DIGIT
004600* 12/29/98  TN   REQ 9899  YYYYMMDD ACROSS ALL FIVE FILES.
004700* 02/03/99  TN   REQ 9899  CENTURY WINDOW ADDED TO
004800* 02/03/99  TN   REQ 9899  WSDATE01 - SEE THE COMMENTS
004900* 02/03/99  TN   REQ 9899  THERE FOR THE CUTOVER YEAR.
005000* 07/17/01  LF   REQ 0117  ORDER TOTAL ACCUMULATOR WIDENED
005100* 07/17/01  LF   REQ 0117  TO 9(11)V99 - CATERING ORDERS
005200* 07/17/01  LF   REQ 0117  WERE OVERFLOWING THE OLD FIELD.
005300* 03/14/02  GH   REQ 0214  GR WITH NO TABLE NUMBERS WAS
005400* 03/14/02  GH   REQ 0214  PRINTING "NO ORDER LINES" ON
005500* 03/14/02  GH   REQ 0214  THE ACTIVITY REPORT - ADDED
005600* 03/14/02  GH   REQ 0214  "NO TABLES LISTED" TO WSCTRS01
005700* 03/14/02  GH   REQ 0214  AND WIRED IT INTO 4100.
005800* 07/09/03  GH   REQ 0341  5100 WAS TESTING THE OCCUPIED-
005900* 07/09/03  GH   REQ 0341  TABLE FLAG BACKWARDS - A CO ON
006000* 07/09/03  GH   REQ 0341  A BUSY TABLE WAS REJECTED AND
006100* 07/09/03  GH   REQ 0341  AN EMPTY TABLE WAS ALLOWED TO
006200* 07/09/03  GH   REQ 0341  RING UP.  DROPPED THE STRAY NOT.
006300* 07/09/03  GH   REQ 0341  ALSO DROPPED THE UNUSED FOUND-
006400* 07/09/03  GH   REQ 0341  COUNT RESET IN 4100 - RECLEARED
006500* 07/09/03  GH   REQ 0341  BY 6100 BEFORE IT WAS EVER READ.
006600* 11/18/04  RH   REQ 0455  DROPPED THE UNUSED DIGIT-CLASS
006700* 11/18/04  RH   REQ 0455  MNEMONIC OFF SPECIAL-NAMES AND
006800* 11/18/04  RH   REQ 0455  WIRED TOP-OF-FORM INTO THE FIRST
006900* 11/18/04  RH   REQ 0455  WRITE IN 7100 SO THE PAGE SKIP
007000* 11/18/04  RH   REQ 0455  ACTUALLY USES THE CHANNEL.
007100*---------------------------------
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800 
007900     COPY "SLTABL01.CBL".
008000 
008100     COPY "SLGRUP01.CBL".
008200 
008300     COPY "SLMENU01.CBL".
008400 
008500     COPY "SLORDR01.CBL".
008600 
008700     COPY "SLOLIN01.CBL".
008800 
008900     COPY "SLTRAN01.CBL".
009000 
009100     COPY "SLRPT001.CBL".
009200 
009300 DATA DIVISION.
009400 FILE SECTION.
009500 
009600     COPY "FDTABL01.CBL".
009700 
009800     COPY "FDGRUP01.CBL".
009900 
010000     COPY "FDMENU01.CBL".
010100 
010200     COPY "FDORDR01.CBL".
010300 
010400     COPY "FDOLIN01.CBL".
010500 
010600     COPY "FDTRAN01.CBL".
010700 
010800     COPY "FDRPT001.CBL".
010900 
011000 WORKING-STORAGE SECTION.
011100 
011200     COPY "WSDATE01.CBL".
011300 
011400     COPY "WSTABL01.CBL".
011500 
011600     COPY "WSGRUP01.CBL".
011700 
011800     COPY "WSMENU01.CBL".
011900 
012000     COPY "WSORDR01.CBL".
012100 
012200     COPY "WSOLIN01.CBL".
012300 
012400     COPY "WSCTRS01.CBL".
012500 
012600*---------------------------------
012700* Report print lines - one group
012800* per line image (title, column
012900* headings, detail, counts and
013000* amount), moved to RPT-PRINT-
013100* LINE just before the WRITE.
013200*---------------------------------
013300 01  TITLE-LINE.
013400     05  FILLER                PIC X(04) VALUE "RUN:".
013500     05  TITLE-DATE         PIC X(10).
013600     05  FILLER                PIC X(10) VALUE SPACE.
013700     05  FILLER                PIC X(34)
013800         VALUE "RESTAURANT ORDER ACTIVITY REPORT".
013900     05  FILLER                PIC X(10) VALUE SPACE.
014000     05  FILLER                PIC X(05) VALUE "PAGE:".
014100     05  TITLE-PAGE         PIC ZZZ9.
014200     05  FILLER                PIC X(55) VALUE SPACE.
014300 
014400 01  COLUMN-LINE.
014500     05  FILLER                PIC X(03) VALUE "SEQ".
014600     05  FILLER                PIC X(06) VALUE SPACE.
014700     05  FILLER                PIC X(02) VALUE "CD".
014800     05  FILLER                PIC X(05) VALUE SPACE.
014900     05  FILLER                PIC X(05) VALUE "TABLE".
015000     05  FILLER                PIC X(04) VALUE SPACE.
015100     05  FILLER                PIC X(05) VALUE "GROUP".
015200     05  FILLER                PIC X(04) VALUE SPACE.
015300     05  FILLER                PIC X(05) VALUE "ORDER".
015400     05  FILLER                PIC X(04) VALUE SPACE.
015500     05  FILLER                PIC X(11) VALUE "DISPOSITION".
015600     05  FILLER                PIC X(03) VALUE SPACE.
015700     05  FILLER                PIC X(17) VALUE "REASON/NEW ORDER".
015800     05  FILLER                PIC X(04) VALUE SPACE.
015900     05  FILLER                PIC X(12) VALUE "ORDER AMOUNT".
016000     05  FILLER                PIC X(42) VALUE SPACE.
016100 
016200 01  DETAIL-LINE.
016300     05  FILLER                PIC X(01) VALUE SPACE.
016400     05  DTL-SEQ               PIC ZZZZZ9.
016500     05  FILLER                PIC X(03) VALUE SPACE.
016600     05  DTL-CODE              PIC X(02).
016700     05  FILLER                PIC X(05) VALUE SPACE.
016800     05  DTL-TABLE-ID          PIC ZZZZZ9.
016900     05  FILLER                PIC X(03) VALUE SPACE.
017000     05  DTL-GROUP-ID          PIC ZZZZZ9.
017100     05  FILLER                PIC X(03) VALUE SPACE.
017200     05  DTL-ORDER-ID          PIC ZZZZZ9.
017300     05  FILLER                PIC X(03) VALUE SPACE.
017400     05  DTL-DISPOSITION       PIC X(08).
017500     05  FILLER                PIC X(03) VALUE SPACE.
017600     05  DTL-REASON            PIC X(17).
017700     05  FILLER                PIC X(04) VALUE SPACE.
017800     05  DTL-ORDER-AMOUNT      PIC ZZZ,ZZZ,ZZ9.99.
017900     05  FILLER                PIC X(42) VALUE SPACE.
018000 
018100 01  COUNT-LINE.
018200     05  FILLER                PIC X(04) VALUE SPACE.
018300     05  CNT-LABEL             PIC X(34).
018400     05  FILLER                PIC X(02) VALUE SPACE.
018500     05  CNT-VALUE             PIC ZZZ,ZZ9.
018600     05  FILLER                PIC X(85) VALUE SPACE.
018700 
018800 01  AMOUNT-LINE.
018900     05  FILLER                PIC X(04) VALUE SPACE.
019000     05  AMT-LABEL             PIC X(34).
019100     05  FILLER                PIC X(02) VALUE SPACE.
019200     05  AMT-VALUE             PIC ZZZ,ZZZ,ZZ9.99.
019300     05  FILLER                PIC X(78) VALUE SPACE.
019400 
019500 PROCEDURE DIVISION.
019600*---------------------------------
019700* MAIN LINE
019800*---------------------------------
019900 0000-PROGRAM-BEGIN.
020000     PERFORM 1000-OPENING-PROCEDURE.
020100     PERFORM 2000-MAIN-PROCESS.
020200     PERFORM 8000-CLOSING-PROCEDURE.
020300 
020400 0000-PROGRAM-EXIT.
020500     EXIT PROGRAM.
020600 
020700 0000-PROGRAM-DONE.
020800     STOP RUN.
020900 
021000*---------------------------------
021100* 1000 - OPEN THE RUN, LOAD THE
021200* FIVE MASTERS INTO WORKING
021300* STORAGE, GET TODAY'S DATE.
021400*---------------------------------
021500 1000-OPENING-PROCEDURE.
021600     OPEN INPUT TABLE-MASTER-FILE.
021700     OPEN INPUT GROUP-MASTER-FILE.
021800     OPEN INPUT MENU-MASTER-FILE.
021900     OPEN INPUT ORDER-MASTER-FILE.
022000     OPEN INPUT ORDER-LINE-FILE.
022100     OPEN INPUT TRANSACTION-FILE.
022200     OPEN OUTPUT ACTIVITY-REPORT-FILE.
022300 
022400     PERFORM 1100-LOAD-TABLE-MASTER.
022500     PERFORM 1200-LOAD-GROUP-MASTER.
022600     PERFORM 1300-LOAD-MENU-MASTER.
022700     PERFORM 1400-LOAD-ORDER-MASTER.
022800     PERFORM 1500-LOAD-ORDER-LINES.
022900     PERFORM 1600-GET-TODAY.
023000     PERFORM 7100-START-NEW-PAGE.
023100 
023200 1100-LOAD-TABLE-MASTER.
023300     MOVE ZERO TO TABLE-COUNT NEXT-TABLE-ID.
023400     MOVE "N" TO MASTER-EOF-SW.
023500     PERFORM 1110-READ-TABLE-MASTER THRU 1110-EXIT
023600         UNTIL MASTER-EOF.
023700 
023800 1110-READ-TABLE-MASTER.
023900     READ TABLE-MASTER-FILE
024000         AT END
024100             MOVE "Y" TO MASTER-EOF-SW
024200             GO TO 1110-EXIT.
024300     ADD 1 TO TABLE-COUNT.
024400     SET TBL-IX TO TABLE-COUNT.
024500     MOVE TBL-TABLE-ID TO TABLE-ID (TBL-IX).
024600     MOVE TBL-GROUP-ID TO TABLE-GROUP-ID (TBL-IX).
024700     MOVE TBL-GUEST-COUNT TO TABLE-GUESTS (TBL-IX).
024800     MOVE TBL-EMPTY-FLAG TO TABLE-EMPTY-FLAG (TBL-IX).
024900     IF TBL-TABLE-ID > NEXT-TABLE-ID
025000         MOVE TBL-TABLE-ID TO NEXT-TABLE-ID.
025100 1110-EXIT.
025200     EXIT.
025300 
025400 1200-LOAD-GROUP-MASTER.
025500     MOVE ZERO TO GROUP-COUNT NEXT-GROUP-ID.
025600     MOVE "N" TO MASTER-EOF-SW.
025700     PERFORM 1210-READ-GROUP-MASTER THRU 1210-EXIT
025800         UNTIL MASTER-EOF.
025900 
026000 1210-READ-GROUP-MASTER.
026100     READ GROUP-MASTER-FILE
026200         AT END
026300             MOVE "Y" TO MASTER-EOF-SW
026400             GO TO 1210-EXIT.
026500     ADD 1 TO GROUP-COUNT.
026600     SET GRP-IX TO GROUP-COUNT.
026700     MOVE GRP-GROUP-ID TO GROUP-ID (GRP-IX).
026800     MOVE GRP-CREATED-DATE TO GROUP-CREATED-DATE (GRP-IX).
026900     MOVE "N" TO GROUP-RETIRED (GRP-IX).
027000     IF GRP-GROUP-ID > NEXT-GROUP-ID
027100         MOVE GRP-GROUP-ID TO NEXT-GROUP-ID.
027200 1210-EXIT.
027300     EXIT.
027400 
027500 1300-LOAD-MENU-MASTER.
027600     MOVE ZERO TO MENU-COUNT.
027700     MOVE "N" TO MASTER-EOF-SW.
027800     PERFORM 1310-READ-MENU-MASTER THRU 1310-EXIT
027900         UNTIL MASTER-EOF.
028000 
028100 1310-READ-MENU-MASTER.
028200     READ MENU-MASTER-FILE
028300         AT END
028400             MOVE "Y" TO MASTER-EOF-SW
028500             GO TO 1310-EXIT.
028600     ADD 1 TO MENU-COUNT.
028700     SET MNU-IX TO MENU-COUNT.
028800     MOVE MNU-MENU-ID TO MENU-ID (MNU-IX).
028900     MOVE MNU-MENU-NAME TO MENU-NAME (MNU-IX).
029000     MOVE MNU-MENU-PRICE TO MENU-PRICE (MNU-IX).
029100     MOVE MNU-MENU-GROUP-ID TO MENU-GROUP-ID (MNU-IX).
029200 1310-EXIT.
029300     EXIT.
029400 
029500 1400-LOAD-ORDER-MASTER.
029600     MOVE ZERO TO ORDER-COUNT NEXT-ORDER-ID.
029700     MOVE "N" TO MASTER-EOF-SW.
029800     PERFORM 1410-READ-ORDER-MASTER THRU 1410-EXIT
029900         UNTIL MASTER-EOF.
030000 
030100 1410-READ-ORDER-MASTER.
030200     READ ORDER-MASTER-FILE
030300         AT END
030400             MOVE "Y" TO MASTER-EOF-SW
030500             GO TO 1410-EXIT.
030600     ADD 1 TO ORDER-COUNT.
030700     SET ORD-IX TO ORDER-COUNT.
030800     MOVE ORD-ORDER-ID TO ORDER-ID (ORD-IX).
030900     MOVE ORD-TABLE-ID TO ORDER-TABLE-ID (ORD-IX).
031000     MOVE ORD-STATUS TO ORDER-STATUS (ORD-IX).
031100     MOVE ORD-ORDERED-DATE TO ORDER-DATE (ORD-IX).
031200     IF ORD-ORDER-ID > NEXT-ORDER-ID
031300         MOVE ORD-ORDER-ID TO NEXT-ORDER-ID.
031400 1410-EXIT.
031500     EXIT.
031600 
031700 1500-LOAD-ORDER-LINES.
031800     MOVE ZERO TO LINE-COUNT.
031900     MOVE "N" TO MASTER-EOF-SW.
032000     PERFORM 1510-READ-ORDER-LINE THRU 1510-EXIT
032100         UNTIL MASTER-EOF.
032200 
032300 1510-READ-ORDER-LINE.
032400     READ ORDER-LINE-FILE
032500         AT END
032600             MOVE "Y" TO MASTER-EOF-SW
032700             GO TO 1510-EXIT.
032800     ADD 1 TO LINE-COUNT.
032900     SET OLI-IX TO LINE-COUNT.
033000     MOVE OLI-ORDER-ID TO LINE-ORDER-ID (OLI-IX).
033100     MOVE OLI-LINE-SEQ TO LINE-SEQ (OLI-IX).
033200     MOVE OLI-MENU-ID TO LINE-MENU-ID (OLI-IX).
033300     MOVE OLI-QUANTITY TO LINE-QUANTITY (OLI-IX).
033400     MOVE OLI-LINE-AMOUNT TO LINE-AMOUNT (OLI-IX).
033500 1510-EXIT.
033600     EXIT.
033700 
033800 1600-GET-TODAY.
033900     ACCEPT ACCEPT-DATE FROM DATE.
034000     MOVE ACCEPT-DATE TO TODAY-CCYYMMDD.
034100     IF TODAY-YY > 90
034200         MOVE 19 TO TODAY-CC
034300     ELSE
034400         MOVE 20 TO TODAY-CC.
034500     MOVE TODAY-CC TO REPORT-YYYY (1:2).
034600     MOVE TODAY-YY TO REPORT-YYYY (3:2).
034700     MOVE TODAY-MM TO REPORT-MM.
034800     MOVE TODAY-DD TO REPORT-DD.
034900 
035000*---------------------------------
035100* 2000 - READ THE TRANSACTION
035200* FILE TO END, DISPATCHING EACH
035300* ONE TO ITS EDIT/APPLY PARAGRAPH
035400* AND PRINTING ONE ACTIVITY LINE.
035500*---------------------------------
035600 2000-MAIN-PROCESS.
035700     PERFORM 2100-READ-TRANSACTION THRU 2100-EXIT
035800         UNTIL TRAN-EOF.
035900 
036000 2100-READ-TRANSACTION.
036100     READ TRANSACTION-FILE
036200         AT END
036300             MOVE "Y" TO TRAN-EOF-SW
036400             GO TO 2100-EXIT.
036500     ADD 1 TO TRAN-READ-COUNT SEQ-NUMBER.
036600     PERFORM 2200-EDIT-AND-APPLY-TRANSACTION.
036700     PERFORM 7200-PRINT-DETAIL-LINE.
036800 2100-EXIT.
036900     EXIT.
037000 
037100 2200-EDIT-AND-APPLY-TRANSACTION.
037200     MOVE SPACE TO REASON-CODE.
037300     MOVE SPACE TO DETAIL-LINE.
037400     SET IS-VALID TO TRUE.
037500     EVALUATE TRUE
037600         WHEN TRN-IS-CREATE-TABLE
037700             PERFORM 3100-DO-CREATE-TABLE
037800         WHEN TRN-IS-CHANGE-EMPTY
037900             PERFORM 3200-DO-CHANGE-EMPTY
038000         WHEN TRN-IS-CHANGE-GUESTS
038100             PERFORM 3300-DO-CHANGE-GUESTS
038200         WHEN TRN-IS-GROUP
038300             PERFORM 4100-DO-GROUP-TABLES THRU 4100-EXIT
038400         WHEN TRN-IS-UNGROUP
038500             PERFORM 4200-DO-UNGROUP-TABLES
038600         WHEN TRN-IS-CREATE-ORDER
038700             PERFORM 5100-DO-CREATE-ORDER THRU 5100-EXIT
038800         WHEN TRN-IS-CHANGE-STATUS
038900             PERFORM 5200-DO-CHANGE-STATUS
039000         WHEN OTHER
039100             MOVE "N" TO VALID-SW
039200             SET REASON-INVALID-TRAN-CODE TO TRUE
039300     END-EVALUATE.
039400 
039500     IF IS-VALID
039600         SET ACCEPTED TO TRUE
039700         ADD 1 TO TRAN-ACCEPT-COUNT
039800     ELSE
039900         SET REJECTED TO TRUE
040000         ADD 1 TO TRAN-REJECT-COUNT.
040100 
040200*---------------------------------
040300* 3000 - TABLE MAINTENANCE - NEW
040400* TABLE, CHANGE EMPTY FLAG AND
040500* CHANGE GUEST COUNT (CT, CE,
040600* CG).  USES THE 6000 TABLE
040700* EDIT RULES BELOW.
040800*---------------------------------
040900 3100-DO-CREATE-TABLE.
041000     ADD 1 TO NEXT-TABLE-ID.
041100     ADD 1 TO TABLE-COUNT.
041200     SET TBL-IX TO TABLE-COUNT.
041300     MOVE NEXT-TABLE-ID TO TABLE-ID (TBL-IX).
041400     MOVE ZERO TO TABLE-GROUP-ID (TBL-IX).
041500     MOVE TRN-GUESTS TO TABLE-GUESTS (TBL-IX).
041600     MOVE TRN-EMPTY-FLAG TO TABLE-EMPTY-FLAG (TBL-IX).
041700     MOVE NEXT-TABLE-ID TO DTL-TABLE-ID.
041800     ADD 1 TO CT-ACCEPT-COUNT.
041900 
042000 3200-DO-CHANGE-EMPTY.
042100     MOVE TRN-TABLE-ID TO DTL-TABLE-ID.
042200     PERFORM 9100-FIND-TABLE.
042300     IF FOUND-COUNT = ZERO
042400         MOVE "N" TO VALID-SW
042500         SET REASON-TABLE-NOT-FOUND TO TRUE
042600     ELSE
042700         PERFORM 6300-CHECK-EMPTY-CHANGE THRU 6300-EXIT
042800         IF IS-VALID
042900             MOVE TRN-EMPTY-FLAG
043000                 TO TABLE-EMPTY-FLAG (TBL-SRCH-IX)
043100             ADD 1 TO CE-ACCEPT-COUNT.
043200 
043300 3300-DO-CHANGE-GUESTS.
043400     MOVE TRN-TABLE-ID TO DTL-TABLE-ID.
043500     PERFORM 9100-FIND-TABLE.
043600     IF FOUND-COUNT = ZERO
043700         MOVE "N" TO VALID-SW
043800         SET REASON-TABLE-NOT-FOUND TO TRUE
043900     ELSE
044000         PERFORM 6400-CHECK-GUEST-CHANGE
044100         IF IS-VALID
044200             MOVE TRN-GUESTS
044300                 TO TABLE-GUESTS (TBL-SRCH-IX)
044400             ADD 1 TO CG-ACCEPT-COUNT.
044500 
044600*---------------------------------
044700* 4000 - BANQUET SEATING - GROUP
044800* A SET OF TABLES UNDER ONE
044900* GROUP-ID AND UNGROUP THEM
045000* AGAIN (GR AND UG).
045100*---------------------------------
045200 4100-DO-GROUP-TABLES.
045300*    03/14/02 GH REQ 0214 - EMPTY TABLE LIST NOW REJECTS
045400*    03/14/02 GH REQ 0214 - "NO TABLES LISTED", NOT THE
045500*    03/14/02 GH REQ 0214 - GUEST-CHECK REASON.
045600*    07/09/03 GH REQ 0341 - DROPPED THE FOUND-COUNT
045700*    07/09/03 GH REQ 0341 - RESET BELOW - IT WAS BEING
045800*    07/09/03 GH REQ 0341 - RECLEARED BY 6100-CHECK-
045900*    07/09/03 GH REQ 0341 - GROUP-ELIGIBLE BEFORE THIS
046000*    07/09/03 GH REQ 0341 - PARAGRAPH EVER READ IT.
046100     MOVE ZERO TO LIST-COUNT.
046200     PERFORM 4110-COUNT-LIST-ENTRIES
046300         VARYING SUB1 FROM 1 BY 1
046400         UNTIL SUB1 > 5.
046500 
046600     IF LIST-COUNT = ZERO
046700         MOVE "N" TO VALID-SW
046800         SET REASON-NO-TABLES-LISTED TO TRUE
046900         GO TO 4100-EXIT.
047000 
047100     PERFORM 6100-CHECK-GROUP-ELIGIBLE.
047200 
047300     IF IS-VALID
047400         ADD 1 TO NEXT-GROUP-ID
047500         ADD 1 TO GROUP-COUNT
047600         SET GRP-IX TO GROUP-COUNT
047700         MOVE NEXT-GROUP-ID TO GROUP-ID (GRP-IX)
047800         MOVE TODAY-CCYYMMDD TO GROUP-CREATED-DATE (GRP-IX)
047900         MOVE "N" TO GROUP-RETIRED (GRP-IX)
048000         MOVE NEXT-GROUP-ID TO DTL-GROUP-ID
048100         PERFORM 4120-SET-GROUP-ID
048200             VARYING SUB1 FROM 1 BY 1
048300             UNTIL SUB1 > 5
048400         ADD 1 TO GR-ACCEPT-COUNT.
048500 4100-EXIT.
048600     EXIT.
048700 
048800 4110-COUNT-LIST-ENTRIES.
048900     IF TRN-TABLE-LIST (SUB1) NOT = ZERO
049000         ADD 1 TO LIST-COUNT.
049100 
049200 4120-SET-GROUP-ID.
049300     IF TRN-TABLE-LIST (SUB1) NOT = ZERO
049400         MOVE TRN-TABLE-LIST (SUB1) TO DTL-TABLE-ID
049500         PERFORM 9100-FIND-TABLE
049600         MOVE NEXT-GROUP-ID
049700             TO TABLE-GROUP-ID (TBL-SRCH-IX).
049800 
049900 4200-DO-UNGROUP-TABLES.
050000     MOVE TRN-GROUP-ID TO DTL-GROUP-ID.
050100     PERFORM 6200-CHECK-UNGROUP-ELIGIBLE THRU 6200-EXIT.
050200     IF IS-VALID
050300         PERFORM 4210-CLEAR-GROUP-ID
050400             VARYING TBL-IX FROM 1 BY 1
050500             UNTIL TBL-IX > TABLE-COUNT
050600         PERFORM 4220-RETIRE-GROUP
050700             VARYING GRP-IX FROM 1 BY 1
050800             UNTIL GRP-IX > GROUP-COUNT
050900         ADD 1 TO UG-ACCEPT-COUNT.
051000 
051100 4210-CLEAR-GROUP-ID.
051200     IF TABLE-GROUP-ID (TBL-IX) = TRN-GROUP-ID
051300         MOVE ZERO TO TABLE-GROUP-ID (TBL-IX).
051400 
051500 4220-RETIRE-GROUP.
051600     IF GROUP-ID (GRP-IX) = TRN-GROUP-ID
051700         MOVE "Y" TO GROUP-RETIRED (GRP-IX).
051800 
051900*---------------------------------
052000* 5000 - GUEST CHECK PROCESSING -
052100* RING UP A NEW ORDER AND CYCLE
052200* AN EXISTING ORDER'S STATUS
052300* (CO AND CS).
052400*---------------------------------
052500 5100-DO-CREATE-ORDER.
052600*    07/09/03  GH   REQ 0341  THE OCCUPIED-TABLE TEST
052700*    07/09/03  GH   REQ 0341  BELOW WAS BACKWARDS - A CO
052800*    07/09/03  GH   REQ 0341  ON A BUSY TABLE WAS BEING
052900*    07/09/03  GH   REQ 0341  KICKED OUT AS "TABLE EMPTY"
053000*    07/09/03  GH   REQ 0341  AND AN EMPTY TABLE WAS
053100*    07/09/03  GH   REQ 0341  LETTING THE ORDER THROUGH.
053200     MOVE TRN-TABLE-ID TO DTL-TABLE-ID.
053300     MOVE ZERO TO LIST-COUNT ONE-ORDER-AMOUNT.
053400     PERFORM 5110-COUNT-ORDER-LINES
053500         VARYING SUB1 FROM 1 BY 1
053600         UNTIL SUB1 > 5.
053700 
053800     IF LIST-COUNT = ZERO
053900         MOVE "N" TO VALID-SW
054000         SET REASON-NO-ORDER-LINES TO TRUE
054100         GO TO 5100-EXIT.
054200 
054300     PERFORM 5130-VERIFY-MENU-IDS
054400         VARYING SUB1 FROM 1 BY 1
054500         UNTIL SUB1 > 5 OR NOT IS-VALID.
054600     IF NOT IS-VALID
054700         GO TO 5100-EXIT.
054800 
054900     PERFORM 9100-FIND-TABLE.
055000     IF FOUND-COUNT = ZERO
055100         MOVE "N" TO VALID-SW
055200         SET REASON-TABLE-NOT-FOUND TO TRUE
055300         GO TO 5100-EXIT.
055400 
055500     IF TABLE-IS-EMPTY (TBL-SRCH-IX)
055600         MOVE "N" TO VALID-SW
055700         SET REASON-TABLE-EMPTY TO TRUE
055800         GO TO 5100-EXIT.
055900 
056000     ADD 1 TO NEXT-ORDER-ID.
056100     ADD 1 TO ORDER-COUNT.
056200     SET ORD-IX TO ORDER-COUNT.
056300     MOVE NEXT-ORDER-ID TO ORDER-ID (ORD-IX).
056400     MOVE TRN-TABLE-ID TO ORDER-TABLE-ID (ORD-IX).
056500     MOVE "COOKING   " TO ORDER-STATUS (ORD-IX).
056600     MOVE TODAY-CCYYMMDD TO ORDER-DATE (ORD-IX).
056700 
056800     PERFORM 5120-BUILD-LINE-ITEMS
056900         VARYING SUB1 FROM 1 BY 1
057000         UNTIL SUB1 > 5.
057100 
057200     ADD ONE-ORDER-AMOUNT TO ORDER-TOTAL-AMOUNT.
057300     MOVE NEXT-ORDER-ID TO DTL-ORDER-ID.
057400     MOVE ONE-ORDER-AMOUNT TO DTL-ORDER-AMOUNT.
057500     ADD 1 TO CO-ACCEPT-COUNT.
057600 5100-EXIT.
057700     EXIT.
057800 
057900 5110-COUNT-ORDER-LINES.
058000     IF TRN-LINE-MENU-ID (SUB1) NOT = ZERO
058100         ADD 1 TO LIST-COUNT.
058200 
058300 5120-BUILD-LINE-ITEMS.
058400     IF TRN-LINE-MENU-ID (SUB1) NOT = ZERO
058500         ADD 1 TO LINE-COUNT
058600         SET OLI-IX TO LINE-COUNT
058700         MOVE NEXT-ORDER-ID TO LINE-ORDER-ID (OLI-IX)
058800         MOVE SUB1 TO LINE-SEQ (OLI-IX)
058900         MOVE TRN-LINE-MENU-ID (SUB1)
059000             TO LINE-MENU-ID (OLI-IX)
059100         MOVE TRN-LINE-QTY (SUB1)
059200             TO LINE-QUANTITY (OLI-IX)
059300         SEARCH ALL MENU-ROW
059400             WHEN MENU-ID (MNU-IX) = TRN-LINE-MENU-ID (SUB1)
059500                 COMPUTE LINE-AMOUNT (OLI-IX) =
059600                     TRN-LINE-QTY (SUB1) * MENU-PRICE (MNU-IX)
059700         END-SEARCH
059800         ADD LINE-AMOUNT (OLI-IX) TO ONE-ORDER-AMOUNT.
059900 
060000 5130-VERIFY-MENU-IDS.
060100     IF TRN-LINE-MENU-ID (SUB1) NOT = ZERO
060200         PERFORM 9300-FIND-MENU
060300         IF NOT IS-VALID
060400             SET REASON-MENU-NOT-FOUND TO TRUE.
060500 
060600 5200-DO-CHANGE-STATUS.
060700     MOVE TRN-ORDER-ID TO DTL-ORDER-ID.
060800     PERFORM 9400-FIND-ORDER.
060900     IF FOUND-COUNT = ZERO
061000         MOVE "N" TO VALID-SW
061100         SET REASON-ORDER-NOT-FOUND TO TRUE
061200     ELSE
061300         IF ORDER-IS-COMPLETE (ORD-SRCH-IX)
061400             MOVE "N" TO VALID-SW
061500             SET REASON-ORDER-COMPLETED TO TRUE
061600         ELSE
061700             IF TRN-STATUS = "COOKING   " OR
061800                TRN-STATUS = "MEAL      " OR
061900                TRN-STATUS = "COMPLETION"
062000                 MOVE TRN-STATUS TO ORDER-STATUS (ORD-SRCH-IX)
062100                 ADD 1 TO CS-ACCEPT-COUNT
062200             ELSE
062300                 MOVE "N" TO VALID-SW
062400                 SET REASON-INVALID-STATUS TO TRUE.
062500 
062600*---------------------------------
062700* 6000 - TABLE EDIT RULES - THE
062800* GROUP/UNGROUP/EMPTY/GUEST-
062900* COUNT CHECKS SHARED BY THE
063000* 3000 AND 4000 PARAGRAPHS.
063100* RULES 1-4 IN THE OPS MANUAL.
063200*---------------------------------
063300 6100-CHECK-GROUP-ELIGIBLE.
063400     MOVE ZERO TO FOUND-COUNT.
063500     PERFORM 6110-VERIFY-ONE-TABLE
063600         VARYING SUB1 FROM 1 BY 1
063700         UNTIL SUB1 > 5 OR NOT IS-VALID.
063800 
063900 6110-VERIFY-ONE-TABLE.
064000     IF TRN-TABLE-LIST (SUB1) NOT = ZERO
064100         MOVE TRN-TABLE-LIST (SUB1) TO DTL-TABLE-ID
064200         PERFORM 9100-FIND-TABLE
064300         IF FOUND-COUNT = ZERO
064400             MOVE "N" TO VALID-SW
064500             SET REASON-TABLE-NOT-FOUND TO TRUE
064600         ELSE
064700             IF NOT TABLE-IS-EMPTY (TBL-SRCH-IX)
064800                 MOVE "N" TO VALID-SW
064900                 SET REASON-TABLE-NOT-EMPTY TO TRUE
065000             ELSE
065100                 IF TABLE-GROUP-ID (TBL-SRCH-IX) NOT = ZERO
065200                     MOVE "N" TO VALID-SW
065300                     SET REASON-ALREADY-GROUPED TO TRUE.
065400 
065500 6200-CHECK-UNGROUP-ELIGIBLE.
065600     MOVE ZERO TO FOUND-COUNT.
065700     PERFORM 6210-COUNT-GROUP-MEMBERS
065800         VARYING TBL-IX FROM 1 BY 1
065900         UNTIL TBL-IX > TABLE-COUNT.
066000     IF FOUND-COUNT = ZERO
066100         MOVE "N" TO VALID-SW
066200         SET REASON-NOT-GROUPED TO TRUE
066300         GO TO 6200-EXIT.
066400 
066500     PERFORM 6220-CHECK-TABLE-ORDERS
066600         VARYING TBL-IX FROM 1 BY 1
066700         UNTIL TBL-IX > TABLE-COUNT OR NOT IS-VALID.
066800 6200-EXIT.
066900     EXIT.
067000 
067100 6210-COUNT-GROUP-MEMBERS.
067200     IF TABLE-GROUP-ID (TBL-IX) = TRN-GROUP-ID
067300         ADD 1 TO FOUND-COUNT.
067400 
067500 6220-CHECK-TABLE-ORDERS.
067600     IF TABLE-GROUP-ID (TBL-IX) = TRN-GROUP-ID
067700         PERFORM 6230-CHECK-ONE-TABLE-ORDERS
067800             VARYING ORD-IX FROM 1 BY 1
067900             UNTIL ORD-IX > ORDER-COUNT OR NOT IS-VALID.
068000 
068100 6230-CHECK-ONE-TABLE-ORDERS.
068200     IF ORDER-TABLE-ID (ORD-IX) = TABLE-ID (TBL-IX)
068300        AND NOT ORDER-IS-COMPLETE (ORD-IX)
068400         MOVE "N" TO VALID-SW
068500         SET REASON-ORDER-IN-PROGRESS TO TRUE.
068600 
068700 6300-CHECK-EMPTY-CHANGE.
068800     IF TABLE-GROUP-ID (TBL-SRCH-IX) NOT = ZERO
068900         MOVE "N" TO VALID-SW
069000         SET REASON-ALREADY-GROUPED TO TRUE
069100         GO TO 6300-EXIT.
069200 
069300     MOVE TABLE-ID (TBL-SRCH-IX) TO SUB2.
069400     PERFORM 6310-CHECK-ONE-ORDER-IN-FLIGHT
069500         VARYING ORD-IX FROM 1 BY 1
069600         UNTIL ORD-IX > ORDER-COUNT OR NOT IS-VALID.
069700 6300-EXIT.
069800     EXIT.
069900 
070000 6310-CHECK-ONE-ORDER-IN-FLIGHT.
070100     IF ORDER-TABLE-ID (ORD-IX) = SUB2
070200        AND NOT ORDER-IS-COMPLETE (ORD-IX)
070300         MOVE "N" TO VALID-SW
070400         SET REASON-ORDER-IN-PROGRESS TO TRUE.
070500 
070600 6400-CHECK-GUEST-CHANGE.
070700     IF TRN-GUESTS < ZERO
070800         MOVE "N" TO VALID-SW
070900         SET REASON-NEGATIVE-GUESTS TO TRUE
071000     ELSE
071100         IF TABLE-IS-EMPTY (TBL-SRCH-IX)
071200             MOVE "N" TO VALID-SW
071300             SET REASON-TABLE-EMPTY TO TRUE.
071400 
071500*---------------------------------
071600* 7000 - REPORT PARAGRAPHS.
071700*---------------------------------
071800 7100-START-NEW-PAGE.
071900     ADD 1 TO PAGE-NUMBER.
072000     MOVE REPORT-YYYY TO TITLE-DATE (1:4).
072100     MOVE "-" TO TITLE-DATE (5:1).
072200     MOVE REPORT-MM TO TITLE-DATE (6:2).
072300     MOVE "-" TO TITLE-DATE (8:1).
072400     MOVE REPORT-DD TO TITLE-DATE (9:2).
072500     MOVE PAGE-NUMBER TO TITLE-PAGE.
072600     MOVE TITLE-LINE TO RPT-PRINT-LINE.
072700     WRITE RPT-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
072800     MOVE COLUMN-LINE TO RPT-PRINT-LINE.
072900     WRITE RPT-PRINT-LINE.
073000     MOVE ZERO TO FORM-LINE-COUNT.
073100 
073200 7200-PRINT-DETAIL-LINE.
073300     IF FORM-LINE-COUNT > MAXIMUM-LINES
073400         PERFORM 7100-START-NEW-PAGE.
073500 
073600     MOVE SEQ-NUMBER TO DTL-SEQ.
073700     MOVE TRN-CODE TO DTL-CODE.
073800     IF ACCEPTED
073900         MOVE "ACCEPTED" TO DTL-DISPOSITION
074000     ELSE
074100         MOVE "REJECTED" TO DTL-DISPOSITION
074200         MOVE REASON-CODE TO DTL-REASON.
074300 
074400     MOVE DETAIL-LINE TO RPT-PRINT-LINE.
074500     WRITE RPT-PRINT-LINE.
074600     ADD 1 TO FORM-LINE-COUNT.
074700 
074800 7300-PRINT-SUMMARY.
074900     MOVE SPACE TO COUNT-LINE.
075000     MOVE "TRANSACTIONS READ" TO CNT-LABEL.
075100     MOVE TRAN-READ-COUNT TO CNT-VALUE.
075200     MOVE COUNT-LINE TO RPT-PRINT-LINE.
075300     WRITE RPT-PRINT-LINE.
075400 
075500     MOVE "TRANSACTIONS ACCEPTED" TO CNT-LABEL.
075600     MOVE TRAN-ACCEPT-COUNT TO CNT-VALUE.
075700     MOVE COUNT-LINE TO RPT-PRINT-LINE.
075800     WRITE RPT-PRINT-LINE.
075900 
076000     MOVE "TRANSACTIONS REJECTED" TO CNT-LABEL.
076100     MOVE TRAN-REJECT-COUNT TO CNT-VALUE.
076200     MOVE COUNT-LINE TO RPT-PRINT-LINE.
076300     WRITE RPT-PRINT-LINE.
076400 
076500     MOVE "  CT ACCEPTED - CREATE TABLE" TO CNT-LABEL.
076600     MOVE CT-ACCEPT-COUNT TO CNT-VALUE.
076700     MOVE COUNT-LINE TO RPT-PRINT-LINE.
076800     WRITE RPT-PRINT-LINE.
076900 
077000     MOVE "  CE ACCEPTED - CHANGE EMPTY" TO CNT-LABEL.
077100     MOVE CE-ACCEPT-COUNT TO CNT-VALUE.
077200     MOVE COUNT-LINE TO RPT-PRINT-LINE.
077300     WRITE RPT-PRINT-LINE.
077400 
077500     MOVE "  CG ACCEPTED - CHANGE GUESTS" TO CNT-LABEL.
077600     MOVE CG-ACCEPT-COUNT TO CNT-VALUE.
077700     MOVE COUNT-LINE TO RPT-PRINT-LINE.
077800     WRITE RPT-PRINT-LINE.
077900 
078000     MOVE "  GR ACCEPTED - GROUP TABLES" TO CNT-LABEL.
078100     MOVE GR-ACCEPT-COUNT TO CNT-VALUE.
078200     MOVE COUNT-LINE TO RPT-PRINT-LINE.
078300     WRITE RPT-PRINT-LINE.
078400 
078500     MOVE "  UG ACCEPTED - UNGROUP TABLES" TO CNT-LABEL.
078600     MOVE UG-ACCEPT-COUNT TO CNT-VALUE.
078700     MOVE COUNT-LINE TO RPT-PRINT-LINE.
078800     WRITE RPT-PRINT-LINE.
078900 
079000     MOVE "  CO ACCEPTED - CREATE ORDER" TO CNT-LABEL.
079100     MOVE CO-ACCEPT-COUNT TO CNT-VALUE.
079200     MOVE COUNT-LINE TO RPT-PRINT-LINE.
079300     WRITE RPT-PRINT-LINE.
079400 
079500     MOVE "  CS ACCEPTED - CHANGE STATUS" TO CNT-LABEL.
079600     MOVE CS-ACCEPT-COUNT TO CNT-VALUE.
079700     MOVE COUNT-LINE TO RPT-PRINT-LINE.
079800     WRITE RPT-PRINT-LINE.
079900 
080000     MOVE SPACE TO AMOUNT-LINE.
080100     MOVE "TOTAL AMOUNT OF ORDERS CREATED" TO AMT-LABEL.
080200     MOVE ORDER-TOTAL-AMOUNT TO AMT-VALUE.
080300     MOVE AMOUNT-LINE TO RPT-PRINT-LINE.
080400     WRITE RPT-PRINT-LINE.
080500 
080600*---------------------------------
080700* 8000 - CLOSE THE RUN.  REWRITE
080800* THE FOUR MASTERS THAT CHANGE
080900* (TABLE, GROUP, ORDER, ORDER
081000* LINE) FROM THE WORKING TABLES,
081100* PRINT THE SUMMARY, CLOSE UP.
081200*---------------------------------
081300 8000-CLOSING-PROCEDURE.
081400     PERFORM 7300-PRINT-SUMMARY.
081500 
081600     CLOSE TABLE-MASTER-FILE.
081700     OPEN OUTPUT TABLE-MASTER-FILE.
081800     PERFORM 8100-WRITE-ONE-TABLE
081900         VARYING TBL-IX FROM 1 BY 1
082000         UNTIL TBL-IX > TABLE-COUNT.
082100     CLOSE TABLE-MASTER-FILE.
082200 
082300     CLOSE GROUP-MASTER-FILE.
082400     OPEN OUTPUT GROUP-MASTER-FILE.
082500     PERFORM 8200-WRITE-ONE-GROUP
082600         VARYING GRP-IX FROM 1 BY 1
082700         UNTIL GRP-IX > GROUP-COUNT.
082800     CLOSE GROUP-MASTER-FILE.
082900 
083000     CLOSE ORDER-MASTER-FILE.
083100     OPEN OUTPUT ORDER-MASTER-FILE.
083200     PERFORM 8300-WRITE-ONE-ORDER
083300         VARYING ORD-IX FROM 1 BY 1
083400         UNTIL ORD-IX > ORDER-COUNT.
083500     CLOSE ORDER-MASTER-FILE.
083600 
083700     CLOSE ORDER-LINE-FILE.
083800     OPEN OUTPUT ORDER-LINE-FILE.
083900     PERFORM 8400-WRITE-ONE-LINE
084000         VARYING OLI-IX FROM 1 BY 1
084100         UNTIL OLI-IX > LINE-COUNT.
084200     CLOSE ORDER-LINE-FILE.
084300 
084400     CLOSE MENU-MASTER-FILE.
084500     CLOSE TRANSACTION-FILE.
084600     CLOSE ACTIVITY-REPORT-FILE.
084700 
084800 8100-WRITE-ONE-TABLE.
084900     MOVE TABLE-ID (TBL-IX) TO TBL-TABLE-ID.
085000     MOVE TABLE-GROUP-ID (TBL-IX) TO TBL-GROUP-ID.
085100     MOVE TABLE-GUESTS (TBL-IX) TO TBL-GUEST-COUNT.
085200     MOVE TABLE-EMPTY-FLAG (TBL-IX) TO TBL-EMPTY-FLAG.
085300     WRITE TBL-MASTER-RECORD.
085400 
085500 8200-WRITE-ONE-GROUP.
085600     IF NOT GROUP-IS-RETIRED (GRP-IX)
085700         MOVE GROUP-ID (GRP-IX) TO GRP-GROUP-ID
085800         MOVE GROUP-CREATED-DATE (GRP-IX) TO GRP-CREATED-DATE
085900         WRITE GRP-MASTER-RECORD.
086000 
086100 8300-WRITE-ONE-ORDER.
086200     MOVE ORDER-ID (ORD-IX) TO ORD-ORDER-ID.
086300     MOVE ORDER-TABLE-ID (ORD-IX) TO ORD-TABLE-ID.
086400     MOVE ORDER-STATUS (ORD-IX) TO ORD-STATUS.
086500     MOVE ORDER-DATE (ORD-IX) TO ORD-ORDERED-DATE.
086600     WRITE ORD-MASTER-RECORD.
086700 
086800 8400-WRITE-ONE-LINE.
086900     MOVE LINE-ORDER-ID (OLI-IX) TO OLI-ORDER-ID.
087000     MOVE LINE-SEQ (OLI-IX) TO OLI-LINE-SEQ.
087100     MOVE LINE-MENU-ID (OLI-IX) TO OLI-MENU-ID.
087200     MOVE LINE-QUANTITY (OLI-IX) TO OLI-QUANTITY.
087300     MOVE LINE-AMOUNT (OLI-IX) TO OLI-LINE-AMOUNT.
087400     WRITE OLI-MASTER-RECORD.
087500 
087600*---------------------------------
087700* 9000 - LOOKUP AND KEY UTILITY
087800* PARAGRAPHS SHARED BY THE 3000,
087900* 4000, 5000 AND 6000 UNITS.
088000*---------------------------------
088100 9100-FIND-TABLE.
088200     MOVE ZERO TO FOUND-COUNT.
088300     PERFORM 9110-SCAN-ONE-TABLE
088400         VARYING TBL-SRCH-IX FROM 1 BY 1
088500         UNTIL TBL-SRCH-IX > TABLE-COUNT
088600            OR FOUND-COUNT NOT = ZERO.
088700 
088800 9110-SCAN-ONE-TABLE.
088900     IF TABLE-ID (TBL-SRCH-IX) = DTL-TABLE-ID
089000         ADD 1 TO FOUND-COUNT.
089100 
089200 9300-FIND-MENU.
089300     SET IS-VALID TO TRUE.
089400     SET MNU-IX TO 1.
089500     SEARCH ALL MENU-ROW
089600         AT END
089700             MOVE "N" TO VALID-SW
089800         WHEN MENU-ID (MNU-IX) = TRN-LINE-MENU-ID (SUB1)
089900             CONTINUE
090000     END-SEARCH.
090100 
090200 9400-FIND-ORDER.
090300     MOVE ZERO TO FOUND-COUNT.
090400     PERFORM 9410-SCAN-ONE-ORDER
090500         VARYING ORD-SRCH-IX FROM 1 BY 1
090600         UNTIL ORD-SRCH-IX > ORDER-COUNT
090700            OR FOUND-COUNT NOT = ZERO.
090800 
090900 9410-SCAN-ONE-ORDER.
091000     IF ORDER-ID (ORD-SRCH-IX) = DTL-ORDER-ID
091100         ADD 1 TO FOUND-COUNT.
