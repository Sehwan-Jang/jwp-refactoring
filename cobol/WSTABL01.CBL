000100*---------------------------------
000200* WSTABL01.CBL
000300* In-memory copy of the Order
000400* Table master, loaded once at
000500* 1100-LOAD-TABLE-MASTER and
000600* rewritten at end of run.
000700* Loaded into an indexed table
000800* once at start of run so every
000900* transaction can be checked
001000* against it without rereading
001100* the master file.
001200*---------------------------------
001300 01  TABLE-TAB.
001400     05  TABLE-ROW OCCURS 999 TIMES
001500             INDEXED BY TBL-IX TBL-SRCH-IX.
001600         10  TABLE-ID           PIC 9(06).
001700         10  TABLE-GROUP-ID     PIC 9(06).
001800         10  TABLE-GUESTS       PIC 9(04).
001900         10  TABLE-EMPTY-FLAG   PIC X(01).
002000             88  TABLE-IS-EMPTY VALUE "Y".
002100         10  FILLER                PIC X(05).
002200
002300 77  TABLE-COUNT                PIC 9(04) COMP.
002400 77  NEXT-TABLE-ID              PIC 9(06) COMP.
