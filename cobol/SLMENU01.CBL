000100*---------------------------------
000200* SLMENU01.CBL
000300* File-Control entry for the
000400* Menu master.  Reference file
000500* only - not rewritten.
000600*---------------------------------
000700     SELECT MENU-MASTER-FILE
000800         ASSIGN TO MENUMS
000900         ORGANIZATION IS SEQUENTIAL.
