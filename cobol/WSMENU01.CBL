000100*---------------------------------
000200* WSMENU01.CBL
000300* In-memory copy of the Menu
000400* master.  MENU-MASTER-FILE
000500* arrives sorted ascending by
000600* menu id, so the table is
000700* loaded in file order and
000800* searched with SEARCH ALL -
000900* a straight binary search,
001000* no SORT verb needed.
001100*---------------------------------
001200 01  MENU-TAB.
001300     05  MENU-ROW OCCURS 999 TIMES
001400             ASCENDING KEY MENU-ID
001500             INDEXED BY MNU-IX.
001600         10  MENU-ID            PIC 9(06).
001700         10  MENU-NAME          PIC X(30).
001800         10  MENU-PRICE         PIC S9(07)V99.
001900         10  MENU-GROUP-ID      PIC 9(06).
002000         10  FILLER                PIC X(05).
002100
002200 77  MENU-COUNT                 PIC 9(04) COMP.
