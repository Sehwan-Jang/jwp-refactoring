000100*---------------------------------
000200* SLORDR01.CBL
000300* File-Control entry for the
000400* Order master.
000500*---------------------------------
000600     SELECT ORDER-MASTER-FILE
000700         ASSIGN TO ORDERMS
000800         ORGANIZATION IS SEQUENTIAL.
